000100******************************************************************
000200* Author: F. Eisenmenger
000300* Installation: Deals Batch Processing Unit
000400* Date-Written: 1989-04-18
000500* Date-Compiled:
000600* Security: Unclassified - active deals report is not
000700*   customer-identifying data.
000800******************************************************************
000900* CHANGE LOG
001000*    1989-04-18  FE   ORIGINAL CODING - REQUEST DL-002              DL-002
001100*    1989-05-10  FE   ADDED COLUMN REPORT PER VENDOR-LIST LAYOUT
001200*                     STANDARD - DL-013                             DL-013
001300*    1989-07-22  RH   TIME-OF-DAY PARM CARD WAS NOT BEING EDITED
001400*                     FOR NON-NUMERIC HH/MM - DL-018                DL-018
001500*    1990-02-14  RH   ADDED MISSING-PARAMETER CHECK (BLANK CARD) -
001600*                     DL-025                                        DL-025
001700*    1990-09-19  RH   INCLUSIVE BOUNDARY ON END-TIME WAS BEING
001800*                     EXCLUDED - DL-033                             DL-033
001900*    1991-03-18  RH   REVIEWED FOR BRANCH OFFICE ROLLOUT - NO
002000*                     CODE CHANGE
002100*    1992-11-09  TK   ERROR-OUTPUT WAS BEING WRITTEN AFTER PARTIAL
002200*                     ACTIVE-DEALS-OUTPUT HAD ALREADY GONE OUT -
002300*                     MOVED EDIT AHEAD OF MAIN READ LOOP - DL-041   DL-041
002400*    1993-07-07  TK   CLARIFIED COMMENTS ON NULL TIME HANDLING
002500*                     PER AUDIT FINDING - DL-044                    DL-044
002600*    1994-02-21  TK   ACTIVE-DEAL-COUNT WAS DISPLAY USAGE, CHANGED
002700*                     TO COMP PER SHOP STANDARD - DL-049            DL-049
002800*    1996-04-04  JB   FOOTER LINE TOTAL DID NOT MATCH REPORT BODY
002900*                     WHEN ZERO DEALS MATCHED - DL-053              DL-053
003000*    1998-11-30  JB   YEAR 2000 REVIEW - TIME-OF-DAY IS HH:MM ONLY,
003100*                     NO YEAR-BEARING DATE FIELDS, NO CHANGE
003200*                     REQUIRED - Y2K-0092                         Y2K-0092
003300*    1999-01-14  JB   Y2K SIGN-OFF RECORDED - Y2K-0092            Y2K-0092
003400*    2001-06-19  DP   CLARIFIED BAD_REQUEST MESSAGE TEXT TO MATCH
003500*                     THE USER MANUAL WORDING EXACTLY - DL-062      DL-062
003600*    2004-03-02  DP   ADDED INTERNAL_SERVER_ERROR BRANCH AROUND
003700*                     THE MAIN READ LOOP - DL-069                   DL-069
003800*    2006-05-25  MS   NO LOGIC CHANGE - HOUSEKEEPING PASS
003900*    2010-10-12  RP   ON AN I/O ABEND MID-FEED, ACTIVE-DEALS-OUTPUT
004000*                     STILL HELD WHATEVER HAD MATCHED BEFORE THE
004100*                     BAD READ - FILE IS NOW CLOSED AND REOPENED
004200*                     OUTPUT (TRUNCATED) BEFORE THE ERROR RECORD
004300*                     GOES OUT, SO A FAILED RUN LEAVES NO PARTIAL
004400*                     DEAL RECORDS BEHIND - DL-074                  DL-074
004500*    2011-08-03  KT   PERFORM VERBS THAT INVOKE A PARAGRAPH RANGE
004600*                     NOW SAY SO (THRU) INSTEAD OF RELYING ON THE
004700*                     READER TO KNOW WHERE RANGE ENDS - DL-078      DL-078
004800*    2011-08-03  KT   MOVED THE STANDALONE SWITCHES, FILE STATUS
004900*                     AND COUNTERS OFF OF 01-LEVELS THEY NEVER
005000*                     SHARED WITH ANY OTHER FIELD - DL-078          DL-078
005100*    2013-04-22  WC   DROPPED THE UNUSED SPECIAL-NAMES PARAGRAPH -
005200*                     NEITHER TOP-OF-FORM NOR THE CASE-FOLD CLASSE
005300*                     WERE EVER TESTED IN THIS PROGRAM - DL-082     DL-082
005400*    2013-04-22  WC   RENAMED EVERY WS-/FD- PREFIXED FIELD TO THE 
005500*                     SHOP'S PLAIN NAMING STYLE (TOD-, COMPARE-,  
005600*                     ACO-, ETC.) PER STANDARDS REVIEW - DL-082     DL-082
005700******************************************************************
005800 IDENTIFICATION DIVISION.
005900 PROGRAM-ID. DLACTV01.
006000 AUTHOR. F. EISENMENGER.
006100 INSTALLATION. DEALS BATCH PROCESSING UNIT.
006200 DATE-WRITTEN. 04/18/1989.
006300 DATE-COMPILED.
006400 SECURITY. UNCLASSIFIED.
006500******************************************************************
006600*  PURPOSE - READS THE TIME-OF-DAY PARAMETER CARD, EDITS IT, THEN
006700*  SCANS THE NORMALIZED-DEAL-FILE IN FEED ORDER AND WRITES ONE
006800*  ACTIVE-DEALS-OUTPUT RECORD FOR EVERY DEAL WHOSE WINDOW
006900*  CONTAINS THE REQUESTED TIME.  A COLUMNAR REPORT OF THE SAME
007000*  RESULT IS PRODUCED ON THE PRINTER-FILE.  A BAD PARAMETER CARD
007100*  OR AN UNEXPECTED READ FAILURE STOPS THE RUN BEFORE ANY OUTPUT
007200*  RECORD IS WRITTEN - AND IF THE FAILURE HAPPENS PARTWAY THROUGH
007300*  A FEED THAT HAD ALREADY MATCHED SOME DEALS, THOSE MATCHES ARE
007400*  BACKED OUT OF ACTIVE-DEALS-OUTPUT RATHER THAN LEFT STANDING.
007500******************************************************************
007600 ENVIRONMENT DIVISION.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     COPY "sltod01.cbl".
008000     COPY "slndl01.cbl".
008100     COPY "slaco01.cbl".
008200     COPY "slerr01.cbl".
008300
008400     SELECT OPTIONAL PRINTER-FILE
008500         ASSIGN TO "PRINTER"
008600         ORGANIZATION IS LINE SEQUENTIAL.
008700
008800 DATA DIVISION.
008900 FILE SECTION.
009000     COPY "fdtod01.cbl".
009100     COPY "fdndl01.cbl".
009200     COPY "fdaco01.cbl".
009300     COPY "fderr01.cbl".
009400
009500 FD  PRINTER-FILE
009600     LABEL RECORDS ARE STANDARD.
009700 01  PRINTER-RECORD                  PIC X(132).
009800
009900 WORKING-STORAGE SECTION.
010000* SWITCHES, FILE STATUS AND COUNTERS ARE ALL SINGLE, UNRELATED
010100* FIELDS - EACH STANDS ALONE AT THE 77 LEVEL RATHER THAN BEING
010200* GROUPED UNDER AN 01 THAT BUYS NOTHING (DL-078).
010300 77  FEED-AT-END              PIC X(01) VALUE "N".
010400     88  FEED-IS-AT-END              VALUE "Y".
010500     88  FEED-IS-NOT-AT-END          VALUE "N".
010600
010700 77  PARM-VALID-FLAG          PIC X(01) VALUE "N".
010800     88  PARM-IS-VALID                VALUE "Y".
010900     88  PARM-IS-INVALID              VALUE "N".
011000
011100 77  IO-ABEND-FLAG            PIC X(01) VALUE "N".
011200     88  IO-ABEND-OCCURRED           VALUE "Y".
011300
011400 77  NDL-FILE-STATUS          PIC X(02) VALUE "00".
011500
011600 77  DEAL-COUNT               PIC 9(07) COMP VALUE ZERO.
011700 77  ACTIVE-DEAL-COUNT        PIC 9(05) COMP VALUE ZERO.
011800 77  LINE-COUNT               PIC 9(03) COMP VALUE ZERO.
011900 77  PAGE-NUMBER              PIC 9(05) COMP VALUE ZERO.
012000 77  MAXIMUM-LINES            PIC 9(03) COMP VALUE 50.
012100
012200 77  DEAL-ACTIVE-FLAG         PIC X(01) VALUE "N".
012300     88  TIME-EDIT-DEAL-IS-ACTIVE    VALUE "Y".
012400     88  TIME-EDIT-DEAL-IS-NOT-ACTIVE VALUE "N".
012500
012600* TIME-OF-DAY PARAMETER EDIT WORK AREA.
012700 01  TOD-EDIT.
012800     05  TOD-RAW                   PIC X(05).
012900     05  TOD-RAW-CHARS REDEFINES TOD-RAW
013000                                      PIC X(01) OCCURS 5 TIMES.
013100     05  TOD-HOUR-TEXT             PIC X(02).
013200     05  TOD-COLON                 PIC X(01).
013300     05  TOD-MINUTE-TEXT           PIC X(02).
013400     05  TOD-HOUR-NUM              PIC 9(02) COMP.
013500     05  TOD-MINUTE-NUM            PIC 9(02) COMP.
013600     05  TOD-HHMM                  PIC 9(04).
013700
013800* HHMM INTEGER VIEWS USED TO COMPARE THE DEAL WINDOW TO THE
013900* REQUESTED TIME-OF-DAY WITHOUT AN INTRINSIC FUNCTION CALL.
014000 01  COMPARE-AREA.
014100     05  START-HHMM                PIC 9(04).
014200     05  END-HHMM                  PIC 9(04).
014300     05  TIME-PUNCH.
014400         10  TIME-PUNCH-HOUR       PIC X(02).
014500         10  FILLER                   PIC X(01).
014600         10  TIME-PUNCH-MINUTE     PIC X(02).
014700
014800 01  ERROR-AREA.
014900     05  ERROR-CODE                PIC X(20).
015000     05  ERROR-MESSAGE             PIC X(120).
015100     05  ERROR-CONTEXT             PIC X(36) VALUE SPACES.
015200
015300* REPORT WORK AREAS - LAID OUT ON THE SAME PLAN AS THE VENDOR
015400* LIST REPORT (TITLE-LINE / COLUMN-LINE / DETAIL-LINE).
015500 01  DETAIL-LINE.
015600     05  PRINT-REST-NAME              PIC X(30).
015700     05  FILLER                       PIC X VALUE SPACE.
015800     05  PRINT-SUBURB                 PIC X(20).
015900     05  FILLER                       PIC X VALUE SPACE.
016000     05  PRINT-DEAL-ID                PIC X(36).
016100     05  FILLER                       PIC X VALUE SPACE.
016200     05  PRINT-DISCOUNT               PIC ZZZZZ9.
016300     05  FILLER                       PIC X VALUE SPACE.
016400     05  PRINT-QTY-LEFT               PIC ZZZZZ9.
016500     05  FILLER                       PIC X(30) VALUE SPACE.
016600
016700 01  DETAIL-LINE-BLANK-VIEW REDEFINES DETAIL-LINE
016800                                      PIC X(132).
016900
017000 01  COLUMN-LINE.
017100     05  FILLER                       PIC X(31)
017200                                          VALUE "RESTAURANT NAME".
017300     05  FILLER                       PIC X(21) VALUE "SUBURB".
017400     05  FILLER                       PIC X(37) VALUE "DEAL ID".
017500     05  FILLER                       PIC X(7)  VALUE "DISC %".
017600     05  FILLER                       PIC X(6)  VALUE "QTY".
017700     05  FILLER                       PIC X(30) VALUE SPACE.
017800
017900 01  TITLE-LINE.
018000     05  FILLER                       PIC X(20) VALUE SPACE.
018100     05  FILLER                       PIC X(18)
018200                                          VALUE "ACTIVE DEALS LIST".
018300     05  FILLER                       PIC X(17) VALUE SPACE.
018400     05  FILLER                       PIC X(5)  VALUE "PAGE:".
018500     05  FILLER                       PIC X(1)  VALUE SPACE.
018600     05  PRINT-PAGE-NUMBER            PIC ZZZZ9.
018700     05  FILLER                       PIC X(66) VALUE SPACE.
018800
018900 01  FOOTER-LINE.
019000     05  FILLER                       PIC X(19)
019100                                          VALUE "TOTAL ACTIVE DEALS".
019200     05  FILLER                       PIC X(1) VALUE SPACE.
019300     05  PRINT-TOTAL-ACTIVE           PIC ZZZZ9.
019400     05  FILLER                       PIC X(107) VALUE SPACE.
019500
019600 01  FOOTER-LINE-BLANK-VIEW REDEFINES FOOTER-LINE
019700                                      PIC X(132).
019800
019900 PROCEDURE DIVISION.
020000*-----------------------------------------------------------------
020100 0100-PROGRAM-BEGIN.
020200     PERFORM 0110-OPENING-PROCEDURE
020300     PERFORM 0200-EDIT-TIME-OF-DAY-PARM THRU
020400         0200-EDIT-TIME-OF-DAY-PARM-EXIT
020500     IF PARM-IS-VALID
020600         PERFORM 0900-MAIN-PROCESS
020700     ELSE
020800         PERFORM 0700-WRITE-ERROR-OUTPUT
020900     END-IF
021000     PERFORM 0190-CLOSING-PROCEDURE
021100     GOBACK.
021200
021300 0110-OPENING-PROCEDURE.
021400     OPEN INPUT TOD-PARM-FILE
021500     OPEN INPUT NORMALIZED-DEAL-FILE
021600     OPEN OUTPUT ACTIVE-DEALS-OUTPUT
021700     OPEN OUTPUT ERROR-OUTPUT
021800     OPEN OUTPUT PRINTER-FILE
021900     MOVE ZERO TO LINE-COUNT PAGE-NUMBER
022000     PERFORM 0910-START-NEW-PAGE THRU 0910-START-NEW-PAGE-EXIT.
022100
022200 0190-CLOSING-PROCEDURE.
022300     IF PARM-IS-VALID
022400         PERFORM 0800-WRITE-REPORT-FOOTER
022500         PERFORM 0920-END-LAST-PAGE THRU 0920-END-LAST-PAGE-EXIT
022600     END-IF
022700     CLOSE TOD-PARM-FILE
022800     CLOSE NORMALIZED-DEAL-FILE
022900     CLOSE ACTIVE-DEALS-OUTPUT
023000     CLOSE ERROR-OUTPUT
023100     CLOSE PRINTER-FILE.
023200*-----------------------------------------------------------------
023300 0900-MAIN-PROCESS.
023400     MOVE "N" TO FEED-AT-END
023500     PERFORM 0300-READ-NORMALIZED-DEAL THRU
023600         0300-READ-NORMALIZED-DEAL-EXIT
023700     PERFORM 0350-EVALUATE-ONE-DEAL
023800         UNTIL FEED-IS-AT-END OR IO-ABEND-OCCURRED
023900     IF IO-ABEND-OCCURRED
024000         PERFORM 0600-WRITE-ABEND-ERROR
024100         PERFORM 0700-WRITE-ERROR-OUTPUT
024200     END-IF.
024300*-----------------------------------------------------------------
024400* 0100-EDIT-TIME-OF-DAY-PARM IS SPLIT INTO 0200 FOR THE MISSING-
024500* PARAMETER CHECK AND FORMAT EDIT, PER THE SHOP'S NUMBERED-
024600* PARAGRAPH CONVENTION - THE PARAGRAPH NUMBER AND THE PROSE NAME
024700* DO NOT ALWAYS MATCH ON OLDER PROGRAMS IN THIS SUBSYSTEM.
024800 0200-EDIT-TIME-OF-DAY-PARM.
024900     MOVE "Y" TO PARM-VALID-FLAG
025000     READ TOD-PARM-FILE
025100         AT END
025200             PERFORM 0210-REJECT-MISSING-PARM
025300     END-READ.
025400     IF PARM-IS-VALID
025500         MOVE TOD-TIME-OF-DAY TO TOD-RAW
025600         IF TOD-RAW = SPACES
025700             PERFORM 0210-REJECT-MISSING-PARM
025800         ELSE
025900             PERFORM 0220-VALIDATE-TOD-FORMAT THRU
026000                 0220-VALIDATE-TOD-FORMAT-EXIT
026100         END-IF
026200     END-IF.
026300 0200-EDIT-TIME-OF-DAY-PARM-EXIT.
026400     EXIT.
026500*-----------------------------------------------------------------
026600 0210-REJECT-MISSING-PARM.
026700     MOVE "N" TO PARM-VALID-FLAG
026800     MOVE "BAD_REQUEST" TO ERROR-CODE
026900     MOVE "Missing required queryParameter: timeOfDay"
027000         TO ERROR-MESSAGE.
027100*-----------------------------------------------------------------
027200 0220-VALIDATE-TOD-FORMAT.
027300     MOVE TOD-RAW-CHARS (3) TO TOD-COLON
027400     MOVE TOD-RAW (1:2)     TO TOD-HOUR-TEXT
027500     MOVE TOD-RAW (4:2)     TO TOD-MINUTE-TEXT
027600     IF TOD-COLON NOT = ":"
027700         PERFORM 0230-REJECT-MALFORMED-PARM
027800         GO TO 0220-VALIDATE-TOD-FORMAT-EXIT
027900     END-IF
028000     IF TOD-HOUR-TEXT NOT NUMERIC
028100         OR TOD-MINUTE-TEXT NOT NUMERIC
028200         PERFORM 0230-REJECT-MALFORMED-PARM
028300         GO TO 0220-VALIDATE-TOD-FORMAT-EXIT
028400     END-IF
028500     MOVE TOD-HOUR-TEXT   TO TOD-HOUR-NUM
028600     MOVE TOD-MINUTE-TEXT TO TOD-MINUTE-NUM
028700     IF TOD-HOUR-NUM > 23 OR TOD-MINUTE-NUM > 59
028800         PERFORM 0230-REJECT-MALFORMED-PARM
028900         GO TO 0220-VALIDATE-TOD-FORMAT-EXIT
029000     END-IF
029100     MOVE TOD-HOUR-TEXT   TO TIME-PUNCH-HOUR
029200     MOVE TOD-MINUTE-TEXT TO TIME-PUNCH-MINUTE
029300     MOVE TOD-HOUR-NUM    TO TOD-HHMM (1:2)
029400     MOVE TOD-MINUTE-NUM  TO TOD-HHMM (3:2).
029500 0220-VALIDATE-TOD-FORMAT-EXIT.
029600     EXIT.
029700*-----------------------------------------------------------------
029800 0230-REJECT-MALFORMED-PARM.
029900     MOVE "N" TO PARM-VALID-FLAG
030000     MOVE "BAD_REQUEST" TO ERROR-CODE
030100     MOVE "Invalid format for queryParameter: timeOfDay. Ex"
030200    -    "pected HH:mm e.g. 14:30"
030300         TO ERROR-MESSAGE.
030400*-----------------------------------------------------------------
030500 0300-READ-NORMALIZED-DEAL.
030600     READ NORMALIZED-DEAL-FILE
030700         AT END
030800             MOVE "Y" TO FEED-AT-END
030900         NOT AT END
031000             ADD 1 TO DEAL-COUNT
031100     END-READ.
031200     IF NDL-FILE-STATUS NOT = "00" AND NDL-FILE-STATUS NOT = "10"
031300         MOVE "Y" TO IO-ABEND-FLAG
031400         MOVE "Y" TO FEED-AT-END
031500     END-IF.
031600 0300-READ-NORMALIZED-DEAL-EXIT.
031700     EXIT.
031800*-----------------------------------------------------------------
031900 0350-EVALUATE-ONE-DEAL.
032000     PERFORM 0400-TEST-DEAL-ACTIVE THRU 0400-TEST-DEAL-ACTIVE-EXIT
032100     IF TIME-EDIT-DEAL-IS-ACTIVE
032200         PERFORM 0500-WRITE-ACTIVE-DEAL-RECORDS
032300     END-IF
032400     PERFORM 0300-READ-NORMALIZED-DEAL THRU
032500         0300-READ-NORMALIZED-DEAL-EXIT.
032600*-----------------------------------------------------------------
032700* 0400-TEST-DEAL-ACTIVE - SETS TIME-EDIT-DEAL-IS-ACTIVE WHEN
032800* START-TIME <= TIME-OF-DAY <= END-TIME, BOTH BOUNDARIES PRESENT.
032900* THE 88-LEVEL LIVES ON DEAL-ACTIVE-FLAG BELOW RATHER THAN ON
033000* FEED-AT-END SO IT CAN BE RESET EVERY PASS WITHOUT DISTURBING
033100* THE FEED-AT-END SWITCH.
033200 0400-TEST-DEAL-ACTIVE.
033300     MOVE "N" TO DEAL-ACTIVE-FLAG
033400     IF NDL-START-IS-VALID AND NDL-END-IS-VALID
033500         MOVE NDL-START-TIME (1:2) TO TIME-PUNCH-HOUR
033600         MOVE NDL-START-TIME (4:2) TO TIME-PUNCH-MINUTE
033700         MOVE TIME-PUNCH-HOUR       TO START-HHMM (1:2)
033800         MOVE TIME-PUNCH-MINUTE     TO START-HHMM (3:2)
033900         MOVE NDL-END-TIME (1:2)   TO TIME-PUNCH-HOUR
034000         MOVE NDL-END-TIME (4:2)   TO TIME-PUNCH-MINUTE
034100         MOVE TIME-PUNCH-HOUR       TO END-HHMM (1:2)
034200         MOVE TIME-PUNCH-MINUTE     TO END-HHMM (3:2)
034300         IF START-HHMM <= TOD-HHMM
034400             AND TOD-HHMM <= END-HHMM
034500             MOVE "Y" TO DEAL-ACTIVE-FLAG
034600         END-IF
034700     END-IF.
034800 0400-TEST-DEAL-ACTIVE-EXIT.
034900     EXIT.
035000*-----------------------------------------------------------------
035100 0500-WRITE-ACTIVE-DEAL-RECORDS.
035200     MOVE NDL-REST-OBJECT-ID  TO ACO-REST-OBJECT-ID
035300     MOVE NDL-REST-NAME       TO ACO-REST-NAME
035400     MOVE NDL-REST-ADDRESS-1  TO ACO-REST-ADDRESS-1
035500     MOVE NDL-REST-SUBURB     TO ACO-REST-SUBURB
035600     MOVE NDL-REST-OPEN       TO ACO-REST-OPEN
035700     MOVE NDL-REST-CLOSE      TO ACO-REST-CLOSE
035800     MOVE NDL-DEAL-OBJECT-ID  TO ACO-DEAL-OBJECT-ID
035900     MOVE NDL-DISCOUNT        TO ACO-DISCOUNT
036000     MOVE NDL-DINE-IN         TO ACO-DINE-IN
036100     MOVE NDL-LIGHTNING       TO ACO-LIGHTNING
036200     MOVE NDL-QTY-LEFT        TO ACO-QTY-LEFT
036300     WRITE ACTIVE-DEAL-OUTPUT-RECORD
036400     ADD 1 TO ACTIVE-DEAL-COUNT
036500     PERFORM 0510-PRINT-DETAIL-LINE.
036600*-----------------------------------------------------------------
036700 0510-PRINT-DETAIL-LINE.
036800     IF LINE-COUNT > MAXIMUM-LINES
036900         PERFORM 0930-START-NEXT-PAGE THRU 0930-START-NEXT-PAGE-EXIT
037000     END-IF
037100     MOVE SPACES TO DETAIL-LINE-BLANK-VIEW
037200     MOVE NDL-REST-NAME       TO PRINT-REST-NAME
037300     MOVE NDL-REST-SUBURB     TO PRINT-SUBURB
037400     MOVE NDL-DEAL-OBJECT-ID  TO PRINT-DEAL-ID
037500     MOVE NDL-DISCOUNT        TO PRINT-DISCOUNT
037600     MOVE NDL-QTY-LEFT        TO PRINT-QTY-LEFT
037700     MOVE DETAIL-LINE            TO PRINTER-RECORD
037800     PERFORM 0940-WRITE-TO-PRINTER THRU 0940-WRITE-TO-PRINTER-EXIT.
037900*-----------------------------------------------------------------
038000* 0600-WRITE-ABEND-ERROR - THE MAIN LOOP MAY HAVE ALREADY WRITTEN
038100* SOME ACTIVE-DEALS-OUTPUT RECORDS BEFORE THE READ THAT TRIPPED
038200* THE ABEND.  CLOSING AND REOPENING OUTPUT TRUNCATES THE FILE SO
038300* THE RUN NEVER LEAVES A PARTIAL RESULT SET ON DISK FOR AN
038400* INTERNAL_SERVER_ERROR RUN - CALLING PROGRAMS MUST SEE EITHER A
038500* COMPLETE FILE OR NO FILE (DL-074).
038600 0600-WRITE-ABEND-ERROR.
038700     CLOSE ACTIVE-DEALS-OUTPUT
038800     OPEN OUTPUT ACTIVE-DEALS-OUTPUT
038900     MOVE "INTERNAL_SERVER_ERROR" TO ERROR-CODE
039000     MOVE "Failed to retrieve deals data: normalized deal feed read error"
039100         TO ERROR-MESSAGE.
039200*-----------------------------------------------------------------
039300 0700-WRITE-ERROR-OUTPUT.
039400     MOVE ERROR-CODE    TO ERR-CODE
039500     MOVE ERROR-MESSAGE TO ERR-MESSAGE
039600     MOVE ERROR-CONTEXT TO ERR-CONTEXT-ID
039700     WRITE ERROR-OUTPUT-RECORD.
039800*-----------------------------------------------------------------
039900 0800-WRITE-REPORT-FOOTER.
040000     MOVE SPACES TO FOOTER-LINE-BLANK-VIEW
040100     MOVE ACTIVE-DEAL-COUNT TO PRINT-TOTAL-ACTIVE
040200     MOVE FOOTER-LINE TO PRINTER-RECORD
040300     PERFORM 0940-WRITE-TO-PRINTER THRU 0940-WRITE-TO-PRINTER-EXIT.
040400*-----------------------------------------------------------------
040500* PAGE-HELPER PARAGRAPHS 0910/0920/0930/0940 ALL CARRY THEIR OWN
040600* -EXIT SO CALLERS INVOKE THEM AS A RANGE (THRU) RATHER THAN AS A
040700* BARE SINGLE PARAGRAPH - SAME CONVENTION AS THE EDIT PARAGRAPHS
040800* ABOVE (DL-078).
040900 0910-START-NEW-PAGE.
041000     ADD 1 TO PAGE-NUMBER
041100     MOVE PAGE-NUMBER TO PRINT-PAGE-NUMBER
041200     MOVE TITLE-LINE TO PRINTER-RECORD
041300     PERFORM 0940-WRITE-TO-PRINTER THRU 0940-WRITE-TO-PRINTER-EXIT
041400     MOVE SPACE TO PRINTER-RECORD
041500     PERFORM 0940-WRITE-TO-PRINTER THRU 0940-WRITE-TO-PRINTER-EXIT
041600     MOVE COLUMN-LINE TO PRINTER-RECORD
041700     PERFORM 0940-WRITE-TO-PRINTER THRU 0940-WRITE-TO-PRINTER-EXIT
041800     MOVE SPACE TO PRINTER-RECORD
041900     PERFORM 0940-WRITE-TO-PRINTER THRU 0940-WRITE-TO-PRINTER-EXIT.
042000 0910-START-NEW-PAGE-EXIT.
042100     EXIT.
042200*-----------------------------------------------------------------
042300 0920-END-LAST-PAGE.
042400     MOVE SPACE TO PRINTER-RECORD
042500     WRITE PRINTER-RECORD BEFORE ADVANCING PAGE
042600     MOVE ZERO TO LINE-COUNT.
042700 0920-END-LAST-PAGE-EXIT.
042800     EXIT.
042900*-----------------------------------------------------------------
043000 0930-START-NEXT-PAGE.
043100     PERFORM 0920-END-LAST-PAGE THRU 0920-END-LAST-PAGE-EXIT
043200     PERFORM 0910-START-NEW-PAGE THRU 0910-START-NEW-PAGE-EXIT.
043300 0930-START-NEXT-PAGE-EXIT.
043400     EXIT.
043500*-----------------------------------------------------------------
043600 0940-WRITE-TO-PRINTER.
043700     WRITE PRINTER-RECORD BEFORE ADVANCING 1
043800     ADD 1 TO LINE-COUNT.
043900 0940-WRITE-TO-PRINTER-EXIT.
044000     EXIT.
044100*-----------------------------------------------------------------
044200 PROGRAM-DONE.
044300     STOP RUN.
