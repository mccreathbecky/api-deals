000100******************************************************************
000200* Author: F. Eisenmenger
000300* Installation: Deals Batch Processing Unit
000400* Date-Written: 1989-04-11
000500* Date-Compiled:
000600* Security: Unclassified - restaurant/deal feed is not
000700*   customer-identifying data.
000800******************************************************************
000900* CHANGE LOG
001000*    1989-04-11  FE   ORIGINAL CODING - REQUEST DL-001              DL-001
001100*    1989-04-19  FE   ADDED QTY-LEFT COERCION - DL-004              DL-004
001200*    1989-05-02  FE   FIXED MIDNIGHT (12:00AM) EDIT - DL-011        DL-011
001300*    1989-06-14  FE   NOON (12:00PM) WAS FAILING THE HOUR EDIT -
001400*                     DL-017                                        DL-017
001500*    1990-01-09  FE   DINE-IN-FLAG/LIGHTNING-FLAG WERE BEING SET
001600*                     TRUE ON ANY NON-BLANK VALUE, NOT JUST THE
001700*                     LITERAL "TRUE" - DL-022                       DL-022
001800*    1990-08-30  RH   DISCOUNT-PCT COERCION DID NOT ZERO-FILL A
001900*                     SHORT DIGIT STRING - DL-031                   DL-031
002000*    1991-03-18  RH   REVIEWED FOR BRANCH OFFICE ROLLOUT - NO
002100*                     CODE CHANGE
002200*    1993-07-07  TK   CLARIFIED COMMENTS ON NULL TIME HANDLING
002300*                     PER AUDIT FINDING - DL-044                    DL-044
002400*    1994-02-21  TK   RECORD-COUNT WAS DISPLAY USAGE, CHANGED TO
002500*                     COMP PER SHOP STANDARD - DL-049               DL-049
002600*    1995-09-12  TK   NO LOGIC CHANGE - RECOMPILED UNDER NEW
002700*                     COMPILER RELEASE
002800*    1996-04-04  JB   ADDED SUBSCRIPT BOUNDS COMMENT FOR DEAL
002900*                     DETAIL LOOP - DL-052                          DL-052
003000*    1998-11-30  JB   YEAR 2000 REVIEW - NO DATE FIELDS IN THIS
003100*                     PROGRAM, NO CHANGE REQUIRED - Y2K-0091      Y2K-0091
003200*    1999-01-14  JB   Y2K SIGN-OFF RECORDED - Y2K-0091            Y2K-0091
003300*    2001-06-19  DP   TIGHTENED TIME-FORMAT EDIT TO REJECT A
003400*                     BLANK MERIDIEM INSTEAD OF DEFAULTING IT -
003500*                     DL-061                                        DL-061
003600*    2003-10-08  DP   ADDED COMMENTS EXPLAINING THE REDEFINES OF
003700*                     RESTAURANT-DETAIL-RECORD FOR NEW STAFF -
003800*                     DL-066                                        DL-066
003900*    2006-05-25  MS   NO LOGIC CHANGE - HOUSEKEEPING PASS
004000*    2009-02-17  MS   BROKE THE HOLD AREA AND THE TIME-RESULT FIELD
004100*                     OUT INTO THEIR OWN BLANK/BREAKOUT VIEWS SO THE
004200*                     HH/MM SPLIT AND THE PER-RESTAURANT RESET DO NOT
004300*                     RELY ON REFERENCE MODIFICATION - DL-071       DL-071
004400*    2009-02-17  MS   MOVED THE STANDALONE SWITCHES, COUNTERS AND
004500*                     EDIT SCRATCH FIELDS OFF OF 01-LEVELS THEY
004600*                     NEVER SHARED WITH ANY OTHER FIELD - DL-071    DL-071
004700*    2011-08-03  KT   PERFORM VERBS THAT INVOKE A PARAGRAPH RANGE
004800*                     NOW SAY SO (THRU) INSTEAD OF RELYING ON THE
004900*                     READER TO KNOW WHERE RANGE ENDS - DL-078      DL-078
005000*    2013-04-22  WC   DROPPED THE UNUSED SPECIAL-NAMES PARAGRAPH -
005100*                     NEITHER TOP-OF-FORM NOR THE CASE-FOLD CLASSE
005200*                     WERE EVER TESTED IN THIS PROGRAM - DL-082     DL-082
005300*    2013-04-22  WC   RENAMED EVERY WS-/FD- PREFIXED FIELD TO THE 
005400*                     SHOP'S PLAIN NAMING STYLE (HOLD-, TIME-, NDL
005500*                     ETC.) PER STANDARDS REVIEW - DL-082           DL-082
005600******************************************************************
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID. DLNORM01.
005900 AUTHOR. F. EISENMENGER.
006000 INSTALLATION. DEALS BATCH PROCESSING UNIT.
006100 DATE-WRITTEN. 04/11/1989.
006200 DATE-COMPILED.
006300 SECURITY. UNCLASSIFIED.
006400******************************************************************
006500*  PURPOSE - NORMALIZATION PASS OVER THE NIGHTLY RESTAURANT/DEAL
006600*  FEED.  READS EACH RESTAURANT HEADER AND ITS DEAL-COUNT DEAL
006700*  DETAIL LINES, CONVERTS 12-HOUR TIME TEXT TO 24-HOUR HH:MM,
006800*  COERCES THE STRING FLAGS AND DIGIT STRINGS TO TYPED FORM, AND
006900*  WRITES ONE FLATTENED NORMALIZED-DEAL RECORD PER DEAL.  A TIME
007000*  THAT WILL NOT PARSE IS NOT AN ERROR - IT COMES OUT NULL AND
007100*  THE RECORD STILL GOES OUT - DOWNSTREAM PROGRAMS DECIDE WHAT
007200*  TO DO WITH A NULL TIME.
007300******************************************************************
007400 ENVIRONMENT DIVISION.
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700     COPY "slrdl01.cbl".
007800     COPY "slndl01.cbl".
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200     COPY "fdrdl01.cbl".
008300     COPY "fdndl01.cbl".
008400
008500 WORKING-STORAGE SECTION.
008600* SWITCHES, FILE STATUS AND COUNTERS ARE ALL SINGLE, UNRELATED
008700* FIELDS - EACH STANDS ALONE AT THE 77 LEVEL RATHER THAN BEING
008800* GROUPED UNDER AN 01 THAT BUYS NOTHING (DL-071).
008900 77  FEED-AT-END              PIC X(01) VALUE "N".
009000     88  FEED-IS-AT-END              VALUE "Y".
009100     88  FEED-IS-NOT-AT-END          VALUE "N".
009200
009300 77  NDL-FILE-STATUS          PIC X(02) VALUE "00".
009400
009500 77  RECORD-COUNT             PIC 9(07) COMP VALUE ZERO.
009600 77  DEAL-COUNT-REMAINING     PIC 9(02) COMP VALUE ZERO.
009700 77  RESTAURANT-COUNT         PIC 9(05) COMP VALUE ZERO.
009800 77  DEAL-COUNT-WRITTEN       PIC 9(07) COMP VALUE ZERO.
009900
010000* WORKING COPY OF THE RESTAURANT HEADER - CARRIED FORWARD WHILE
010100* THIS RESTAURANT'S DEAL DETAIL LINES ARE BEING READ.  CLEARED TO
010200* SPACES THROUGH THE BLANK VIEW BELOW BEFORE EACH NEW RESTAURANT
010300* IS HELD SO A SHORT READ NEVER LEAVES A PRIOR RESTAURANT'S BYTES
010400* BEHIND IN A FIELD THE CURRENT HEADER DID NOT OVERLAY (DL-071).
010500 01  RESTAURANT-HOLD.
010600     05  HOLD-REST-OBJECT-ID           PIC X(36).
010700     05  HOLD-REST-NAME                PIC X(60).
010800     05  HOLD-REST-ADDRESS-1           PIC X(60).
010900     05  HOLD-REST-SUBURB              PIC X(40).
011000     05  HOLD-REST-OPEN                PIC X(05).
011100     05  HOLD-REST-OPEN-VALID          PIC X(01).
011200     05  HOLD-REST-CLOSE               PIC X(05).
011300     05  HOLD-REST-CLOSE-VALID         PIC X(01).
011400 01  RESTAURANT-HOLD-BLANK-VIEW REDEFINES RESTAURANT-HOLD
011500                                      PIC X(208).
011600
011700* ONE TIME-EDIT WORK AREA, REUSED FOR OPEN-TIME, CLOSE-TIME,
011800* START-TIME AND END-TIME IN TURN.
011900 01  TIME-EDIT.
012000     05  TIME-SOURCE              PIC X(08).
012100     05  TIME-SOURCE-CHARS REDEFINES TIME-SOURCE
012200                                      PIC X(01) OCCURS 8 TIMES.
012300     05  TIME-COLON-AT            PIC 9(02) COMP VALUE ZERO.
012400     05  TIME-SCAN-SUB            PIC 9(02) COMP VALUE ZERO.
012500     05  TIME-HOUR-TEXT           PIC X(02).
012600     05  TIME-REMAINDER           PIC X(06).
012700     05  TIME-MINUTE-TEXT         PIC X(02).
012800     05  TIME-MERIDIEM            PIC X(02).
012900     05  TIME-HOUR-NUM            PIC 9(02) COMP.
013000     05  TIME-MINUTE-NUM          PIC 9(02) COMP.
013100     05  TIME-VALID-FLAG          PIC X(01).
013200         88  TIME-EDIT-IS-VALID          VALUE "Y".
013300         88  TIME-EDIT-IS-INVALID        VALUE "N".
013400     05  TIME-RESULT              PIC X(05).
013500* HH:MM BREAKOUT OF TIME-RESULT - USED BY 0460-FORMAT-TIME-
013600* RESULT SO THE FINISHED PIECES ARE MOVED INTO NAMED SUBFIELDS
013700* RATHER THAN BY COUNTING COLUMNS WITH REFERENCE MODIFICATION
013800* (DL-071).
013900     05  TIME-RESULT-BREAKOUT REDEFINES TIME-RESULT.
014000         10  TRB-HOUR             PIC X(02).
014100         10  TRB-COLON            PIC X(01).
014200         10  TRB-MINUTE           PIC X(02).
014300
014400* NUMERIC-EDIT AND BOOLEAN-EDIT ARE SCRATCH FIELDS REUSED ACROSS
014500* EVERY DIGIT-STRING AND EVERY STRING-FLAG ON THE DEAL DETAIL
014600* LINE - LIKE THE SWITCHES ABOVE, EACH IS ITS OWN 77 RATHER THAN
014700* A TWO-FIELD GROUP (DL-071).
014800 77  NUM-SOURCE               PIC X(04) JUSTIFIED RIGHT.
014900 77  NUM-RESULT               PIC 9(04).
015000
015100 77  BOOL-SOURCE              PIC X(05).
015200 77  BOOL-RESULT              PIC X(01).
015300
015400 PROCEDURE DIVISION.
015500*-----------------------------------------------------------------
015600 0100-PROGRAM-BEGIN.
015700     PERFORM 0110-OPENING-PROCEDURE
015800     PERFORM 0900-MAIN-PROCESS
015900     PERFORM 0190-CLOSING-PROCEDURE
016000     GOBACK.
016100
016200 0110-OPENING-PROCEDURE.
016300     OPEN INPUT RESTAURANT-DEAL-FEED
016400     OPEN OUTPUT NORMALIZED-DEAL-FILE.
016500
016600 0190-CLOSING-PROCEDURE.
016700     CLOSE RESTAURANT-DEAL-FEED
016800     CLOSE NORMALIZED-DEAL-FILE
016900     DISPLAY "DLNORM01 - RESTAURANTS READ: " RESTAURANT-COUNT
017000     DISPLAY "DLNORM01 - DEALS WRITTEN:     " DEAL-COUNT-WRITTEN.
017100*-----------------------------------------------------------------
017200 0900-MAIN-PROCESS.
017300     MOVE "N" TO FEED-AT-END
017400     PERFORM 0200-READ-RESTAURANT-HEADER THRU
017500         0200-READ-RESTAURANT-HEADER-EXIT
017600     PERFORM 1000-PROCESS-ONE-RESTAURANT
017700         UNTIL FEED-IS-AT-END.
017800*-----------------------------------------------------------------
017900 0200-READ-RESTAURANT-HEADER.
018000     READ RESTAURANT-DEAL-FEED
018100         AT END
018200             MOVE "Y" TO FEED-AT-END
018300     END-READ.
018400     IF FEED-IS-NOT-AT-END
018500         ADD 1 TO RECORD-COUNT
018600         ADD 1 TO RESTAURANT-COUNT
018700         PERFORM 0210-HOLD-RESTAURANT-FIELDS
018800     END-IF.
018900 0200-READ-RESTAURANT-HEADER-EXIT.
019000     EXIT.
019100*-----------------------------------------------------------------
019200 0210-HOLD-RESTAURANT-FIELDS.
019300     MOVE SPACES TO RESTAURANT-HOLD-BLANK-VIEW
019400     MOVE REST-OBJECT-ID    TO HOLD-REST-OBJECT-ID
019500     MOVE REST-NAME         TO HOLD-REST-NAME
019600     MOVE REST-ADDRESS-1    TO HOLD-REST-ADDRESS-1
019700     MOVE REST-SUBURB       TO HOLD-REST-SUBURB
019800     MOVE REST-DEAL-COUNT   TO DEAL-COUNT-REMAINING
019900     MOVE REST-OPEN-TIME    TO TIME-SOURCE
020000     PERFORM 0400-EDIT-TIME-FIELD THRU 0400-EDIT-TIME-FIELD-EXIT
020100     MOVE TIME-RESULT       TO HOLD-REST-OPEN
020200     MOVE TIME-VALID-FLAG   TO HOLD-REST-OPEN-VALID
020300     MOVE REST-CLOSE-TIME   TO TIME-SOURCE
020400     PERFORM 0400-EDIT-TIME-FIELD THRU 0400-EDIT-TIME-FIELD-EXIT
020500     MOVE TIME-RESULT       TO HOLD-REST-CLOSE
020600     MOVE TIME-VALID-FLAG   TO HOLD-REST-CLOSE-VALID.
020700*-----------------------------------------------------------------
020800* DEAL-COUNT IS AT MOST 2 DIGITS (0-99) PER REST-DEAL-COUNT -
020900* PERFORM ... TIMES BELOW NEVER EXCEEDS THAT RANGE.
021000 1000-PROCESS-ONE-RESTAURANT.
021100     PERFORM 0300-PROCESS-DEAL-DETAIL THRU
021200         0300-PROCESS-DEAL-DETAIL-EXIT
021300         DEAL-COUNT-REMAINING TIMES
021400     PERFORM 0200-READ-RESTAURANT-HEADER THRU
021500         0200-READ-RESTAURANT-HEADER-EXIT.
021600*-----------------------------------------------------------------
021700 0300-PROCESS-DEAL-DETAIL.
021800     READ RESTAURANT-DEAL-FEED
021900         AT END
022000             MOVE "Y" TO FEED-AT-END
022100     END-READ.
022200     IF FEED-IS-NOT-AT-END
022300         ADD 1 TO RECORD-COUNT
022400         PERFORM 0310-BUILD-NORMALIZED-RECORD
022500         WRITE NORMALIZED-DEAL-RECORD
022600         ADD 1 TO DEAL-COUNT-WRITTEN
022700     END-IF.
022800 0300-PROCESS-DEAL-DETAIL-EXIT.
022900     EXIT.
023000*-----------------------------------------------------------------
023100 0310-BUILD-NORMALIZED-RECORD.
023200     MOVE HOLD-REST-OBJECT-ID        TO NDL-REST-OBJECT-ID
023300     MOVE HOLD-REST-NAME             TO NDL-REST-NAME
023400     MOVE HOLD-REST-ADDRESS-1        TO NDL-REST-ADDRESS-1
023500     MOVE HOLD-REST-SUBURB           TO NDL-REST-SUBURB
023600     MOVE HOLD-REST-OPEN             TO NDL-REST-OPEN
023700     MOVE HOLD-REST-CLOSE            TO NDL-REST-CLOSE
023800     MOVE DEAL-OBJECT-ID        TO NDL-DEAL-OBJECT-ID
023900
024000     MOVE DEAL-DISCOUNT-PCT     TO NUM-SOURCE
024100     PERFORM 0600-COERCE-NUMERIC-FIELD
024200     MOVE NUM-RESULT            TO NDL-DISCOUNT
024300
024400     MOVE DEAL-QTY-LEFT         TO NUM-SOURCE
024500     PERFORM 0600-COERCE-NUMERIC-FIELD
024600     MOVE NUM-RESULT            TO NDL-QTY-LEFT
024700
024800     MOVE DEAL-DINE-IN-FLAG     TO BOOL-SOURCE
024900     PERFORM 0700-COERCE-BOOLEAN-FLAG
025000     MOVE BOOL-RESULT           TO NDL-DINE-IN
025100
025200     MOVE DEAL-LIGHTNING-FLAG   TO BOOL-SOURCE
025300     PERFORM 0700-COERCE-BOOLEAN-FLAG
025400     MOVE BOOL-RESULT           TO NDL-LIGHTNING
025500
025600     MOVE DEAL-START-TIME       TO TIME-SOURCE
025700     PERFORM 0400-EDIT-TIME-FIELD THRU 0400-EDIT-TIME-FIELD-EXIT
025800     MOVE TIME-RESULT           TO NDL-START-TIME
025900     MOVE TIME-VALID-FLAG       TO NDL-START-TIME-VALID
026000
026100     MOVE DEAL-END-TIME         TO TIME-SOURCE
026200     PERFORM 0400-EDIT-TIME-FIELD THRU 0400-EDIT-TIME-FIELD-EXIT
026300     MOVE TIME-RESULT           TO NDL-END-TIME
026400     MOVE TIME-VALID-FLAG       TO NDL-END-TIME-VALID.
026500*-----------------------------------------------------------------
026600* 0400-EDIT-TIME-FIELD - PARSES TIME-SOURCE ("3:00pm",
026700* "11:00am", "12:00am" = MIDNIGHT, "12:00pm" = NOON) INTO
026800* TIME-RESULT ("HH:MM", 24-HOUR).  A NULL/EMPTY OR MALFORMED
026900* SOURCE SETS TIME-RESULT TO SPACES AND TIME-VALID-FLAG TO
027000* "N" - THIS IS NOT AN ERROR CONDITION, JUST AN UNKNOWN TIME.
027100* CALLED AS A RANGE (THRU THE EXIT BELOW) SINCE THE GO TOs INSIDE
027200* THIS PARAGRAPH AND 0430/0440 JUMP STRAIGHT TO THEIR OWN EXIT
027300* RATHER THAN FALLING OFF THE BOTTOM OF ONE BARE PARAGRAPH - DL-078.
027400 0400-EDIT-TIME-FIELD.
027500     MOVE SPACES TO TIME-RESULT
027600     MOVE "N" TO TIME-VALID-FLAG
027700     IF TIME-SOURCE = SPACES OR LOW-VALUES
027800         GO TO 0400-EDIT-TIME-FIELD-EXIT
027900     END-IF
028000     PERFORM 0410-FIND-COLON
028100     IF TIME-COLON-AT = ZERO
028200         GO TO 0400-EDIT-TIME-FIELD-EXIT
028300     END-IF
028400     PERFORM 0420-SPLIT-ON-COLON
028500     PERFORM 0430-VALIDATE-HOUR-TEXT THRU 0430-VALIDATE-HOUR-TEXT-EXIT
028600     IF TIME-EDIT-IS-INVALID
028700         GO TO 0400-EDIT-TIME-FIELD-EXIT
028800     END-IF
028900     PERFORM 0440-VALIDATE-MINUTE-AND-MERIDIEM THRU
029000         0440-VALIDATE-MINUTE-AND-MERIDIEM-EXIT
029100     IF TIME-EDIT-IS-INVALID
029200         GO TO 0400-EDIT-TIME-FIELD-EXIT
029300     END-IF
029400     PERFORM 0450-CONVERT-TO-24-HOUR
029500     PERFORM 0460-FORMAT-TIME-RESULT
029600     MOVE "Y" TO TIME-VALID-FLAG.
029700 0400-EDIT-TIME-FIELD-EXIT.
029800     EXIT.
029900*-----------------------------------------------------------------
030000 0410-FIND-COLON.
030100     MOVE ZERO TO TIME-COLON-AT
030200     PERFORM 0415-SCAN-ONE-CHAR
030300         VARYING TIME-SCAN-SUB FROM 1 BY 1
030400         UNTIL TIME-SCAN-SUB > 8.
030500*-----------------------------------------------------------------
030600 0415-SCAN-ONE-CHAR.
030700     IF TIME-SOURCE-CHARS (TIME-SCAN-SUB) = ":"
030800         AND TIME-COLON-AT = ZERO
030900         MOVE TIME-SCAN-SUB TO TIME-COLON-AT
031000     END-IF.
031100*-----------------------------------------------------------------
031200* ONLY A 1- OR 2-DIGIT HOUR BEFORE THE COLON IS RECOGNIZED -
031300* ANYTHING ELSE (COLON IN COLUMN 1, OR PAST COLUMN 3) IS TREATED
031400* AS MALFORMED.
031500 0420-SPLIT-ON-COLON.
031600     MOVE SPACES TO TIME-HOUR-TEXT TIME-REMAINDER
031700     IF TIME-COLON-AT = 2
031800         MOVE TIME-SOURCE-CHARS (1) TO TIME-HOUR-TEXT (2:1)
031900         MOVE "0" TO TIME-HOUR-TEXT (1:1)
032000     END-IF
032100     IF TIME-COLON-AT = 3
032200         MOVE TIME-SOURCE (1:2) TO TIME-HOUR-TEXT
032300     END-IF
032400     IF TIME-COLON-AT = 2 OR TIME-COLON-AT = 3
032500         MOVE TIME-SOURCE (TIME-COLON-AT + 1:5)
032600             TO TIME-REMAINDER
032700     END-IF.
032800*-----------------------------------------------------------------
032900 0430-VALIDATE-HOUR-TEXT.
033000     MOVE "Y" TO TIME-VALID-FLAG
033100     IF TIME-COLON-AT NOT = 2 AND TIME-COLON-AT NOT = 3
033200         MOVE "N" TO TIME-VALID-FLAG
033300         GO TO 0430-VALIDATE-HOUR-TEXT-EXIT
033400     END-IF
033500     IF TIME-HOUR-TEXT NOT NUMERIC
033600         MOVE "N" TO TIME-VALID-FLAG
033700         GO TO 0430-VALIDATE-HOUR-TEXT-EXIT
033800     END-IF
033900     MOVE TIME-HOUR-TEXT TO TIME-HOUR-NUM
034000     IF TIME-HOUR-NUM < 1 OR TIME-HOUR-NUM > 12
034100         MOVE "N" TO TIME-VALID-FLAG
034200     END-IF.
034300 0430-VALIDATE-HOUR-TEXT-EXIT.
034400     EXIT.
034500*-----------------------------------------------------------------
034600 0440-VALIDATE-MINUTE-AND-MERIDIEM.
034700     MOVE TIME-REMAINDER (1:2) TO TIME-MINUTE-TEXT
034800     MOVE TIME-REMAINDER (3:2) TO TIME-MERIDIEM
034900     MOVE "Y" TO TIME-VALID-FLAG
035000     IF TIME-MINUTE-TEXT NOT NUMERIC
035100         MOVE "N" TO TIME-VALID-FLAG
035200         GO TO 0440-VALIDATE-MINUTE-AND-MERIDIEM-EXIT
035300     END-IF
035400     MOVE TIME-MINUTE-TEXT TO TIME-MINUTE-NUM
035500     IF TIME-MINUTE-NUM > 59
035600         MOVE "N" TO TIME-VALID-FLAG
035700         GO TO 0440-VALIDATE-MINUTE-AND-MERIDIEM-EXIT
035800     END-IF
035900     IF TIME-MERIDIEM NOT = "am" AND TIME-MERIDIEM NOT = "pm"
036000         MOVE "N" TO TIME-VALID-FLAG
036100     END-IF.
036200 0440-VALIDATE-MINUTE-AND-MERIDIEM-EXIT.
036300     EXIT.
036400*-----------------------------------------------------------------
036500* 12:00AM IS MIDNIGHT (HOUR 00) AND 12:00PM IS NOON (HOUR 12) -
036600* EVERY OTHER HOUR JUST ADDS 12 WHEN THE SUFFIX IS "pm".
036700 0450-CONVERT-TO-24-HOUR.
036800     IF TIME-MERIDIEM = "am"
036900         IF TIME-HOUR-NUM = 12
037000             MOVE ZERO TO TIME-HOUR-NUM
037100         END-IF
037200     ELSE
037300         IF TIME-HOUR-NUM NOT = 12
037400             ADD 12 TO TIME-HOUR-NUM
037500         END-IF
037600     END-IF.
037700*-----------------------------------------------------------------
037800* RESULT IS BUILT THROUGH THE HH/MM BREAKOUT VIEW RATHER THAN BY
037900* COUNTING COLUMNS - SEE TIME-RESULT-BREAKOUT ABOVE (DL-071).
038000 0460-FORMAT-TIME-RESULT.
038100     MOVE SPACES TO TIME-RESULT
038200     MOVE TIME-HOUR-NUM TO TRB-HOUR
038300     MOVE ":" TO TRB-COLON
038400     MOVE TIME-MINUTE-NUM TO TRB-MINUTE.
038500*-----------------------------------------------------------------
038600* 0600-COERCE-NUMERIC-FIELD - DIGIT-STRING TO UNSIGNED INTEGER,
038700* NO DECIMAL PLACES.  NUM-SOURCE IS JUSTIFIED RIGHT SO A
038800* SHORT DIGIT STRING (DISCOUNT-PCT IS ONLY 3 BYTES) LANDS
038900* AGAINST THE LOW-ORDER END - THE LEADING SPACES ARE THEN
039000* ZERO-FILLED BEFORE THE NUMERIC TEST (DL-031).  A NON-NUMERIC
039100* SOURCE (SHOULD NOT OCCUR ON A CLEAN FEED) COMES THROUGH AS
039200* ZERO RATHER THAN ABENDING THE RUN.
039300 0600-COERCE-NUMERIC-FIELD.
039400     INSPECT NUM-SOURCE REPLACING ALL SPACE BY ZERO
039500     IF NUM-SOURCE IS NUMERIC
039600         MOVE NUM-SOURCE TO NUM-RESULT
039700     ELSE
039800         MOVE ZERO TO NUM-RESULT
039900     END-IF.
040000*-----------------------------------------------------------------
040100* 0700-COERCE-BOOLEAN-FLAG - CASE-SENSITIVE EXACT MATCH ON THE
040200* LITERAL "true" ONLY - ANYTHING ELSE, INCLUDING "True", "TRUE",
040300* "false" OR SPACES, COERCES TO "N".
040400 0700-COERCE-BOOLEAN-FLAG.
040500     IF BOOL-SOURCE (1:4) = "true"
040600         MOVE "Y" TO BOOL-RESULT
040700     ELSE
040800         MOVE "N" TO BOOL-RESULT
040900     END-IF.
041000*-----------------------------------------------------------------
041100 PROGRAM-DONE.
041200     STOP RUN.
