000100******************************************************************
000200* Author: F. Eisenmenger
000300* Installation: Deals Batch Processing Unit
000400* Date-Written: 1989-04-25
000500* Date-Compiled:
000600* Security: Unclassified - peak-window report is not
000700*   customer-identifying data.
000800******************************************************************
000900* CHANGE LOG
001000*    1989-04-25  FE   ORIGINAL CODING - REQUEST DL-003              DL-003
001100*    1989-06-14  FE   EVENT TABLE WAS NOT DISCARDING DEALS WITH A
001200*                     NULL START OR END TIME - DL-016               DL-016
001300*    1989-08-02  RH   ADDED END-BEFORE-START TIE-BREAK ON THE
001400*                     SORT SO AN ABUTTING DEAL PAIR DOES NOT
001500*                     INFLATE THE COUNT AT THE BOUNDARY - DL-020    DL-020
001600*    1990-03-11  RH   INSERTION SORT WAS SWAPPING THE RANK BYTE
001700*                     BUT LEAVING THE OLD TIME BEHIND - DL-027      DL-027
001800*    1991-03-18  RH   REVIEWED FOR BRANCH OFFICE ROLLOUT - NO
001900*                     CODE CHANGE
002000*    1992-09-24  TK   WIDENED EVENT-TABLE TO 2000 OCCURRENCES
002100*                     FOR THE REGIONAL CONSOLIDATION FEED - DL-038  DL-038
002200*    1993-07-07  TK   CLARIFIED COMMENTS ON NULL TIME HANDLING
002300*                     PER AUDIT FINDING - DL-044                    DL-044
002400*    1994-02-21  TK   EVENT SUBSCRIPTS AND COUNTS WERE DISPLAY
002500*                     USAGE, CHANGED TO COMP PER SHOP STANDARD -
002600*                     DL-049                                        DL-049
002700*    1995-11-30  JB   ZERO-VALID-DEALS CASE WAS ABENDING ON A
002800*                     SUBSCRIPT-OUT-OF-RANGE - DL-051               DL-051
002900*    1998-11-30  JB   YEAR 2000 REVIEW - ALL TIMES ARE HH:MM
003000*                     SAME-DAY CLOCK VALUES, NO YEAR-BEARING DATE
003100*                     FIELDS, NO CHANGE REQUIRED - Y2K-0093       Y2K-0093
003200*    1999-01-14  JB   Y2K SIGN-OFF RECORDED - Y2K-0093            Y2K-0093
003300*    2002-08-06  DP   PEAK WINDOW WAS REPORTING THE FIRST TIME THE
003400*                     COUNT REACHED THE MAXIMUM EVEN WHEN A LATER
003500*                     RUN OF EVENTS REACHED A HIGHER MAXIMUM -
003600*                     STRICT-EXCEEDS TEST ADDED - DL-065            DL-065
003700*    2006-05-25  MS   NO LOGIC CHANGE - HOUSEKEEPING PASS
003800*    2011-08-03  KT   PERFORM VERBS THAT INVOKE A PARAGRAPH RANGE
003900*                     NOW SAY SO (THRU) INSTEAD OF RELYING ON THE
004000*                     READER TO KNOW WHERE RANGE ENDS - DL-078      DL-078
004100*    2011-08-03  KT   MOVED THE STANDALONE SWITCHES, FILE STATUS
004200*                     AND COUNTERS OFF OF 01-LEVELS THEY NEVER
004300*                     SHARED WITH ANY OTHER FIELD - DL-078          DL-078
004400*    2013-04-22  WC   DROPPED THE UNUSED SPECIAL-NAMES PARAGRAPH -
004500*                     NEITHER TOP-OF-FORM NOR THE CASE-FOLD CLASSE
004600*                     WERE EVER TESTED IN THIS PROGRAM - DL-082     DL-082
004700*    2013-04-22  WC   RENAMED EVERY WS-/FD- PREFIXED FIELD TO THE 
004800*                     SHOP'S PLAIN NAMING STYLE (EVENT-, SWAP-,   
004900*                     PKO-, ETC.) PER STANDARDS REVIEW - DL-082     DL-082
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID. DLPEAK01.
005300 AUTHOR. F. EISENMENGER.
005400 INSTALLATION. DEALS BATCH PROCESSING UNIT.
005500 DATE-WRITTEN. 04/25/1989.
005600 DATE-COMPILED.
005700 SECURITY. UNCLASSIFIED.
005800******************************************************************
005900*  PURPOSE - SWEEP-LINE COMPUTATION OF THE BUSIEST TIME-OF-DAY
006000*  WINDOW ACROSS THE WHOLE NORMALIZED-DEAL-FILE.  EVERY DEAL WITH
006100*  A VALID START AND END TIME CONTRIBUTES ONE START EVENT AND ONE
006200*  END EVENT TO AN IN-MEMORY TABLE; THE TABLE IS SORTED BY TIME
006300*  (END BEFORE START AT EQUAL TIMES) AND SWEPT TO FIND THE
006400*  EARLIEST-OCCURRING INTERVAL OF MAXIMUM CONCURRENCY.  THIS SHOP
006500*  DOES NOT USE THE SORT VERB FOR A TABLE THIS SMALL - A PLAIN
006600*  INSERTION SORT IS USED IN WORKING-STORAGE INSTEAD.
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900 INPUT-OUTPUT SECTION.
007000 FILE-CONTROL.
007100     COPY "slndl01.cbl".
007200     COPY "slpko01.cbl".
007300
007400     SELECT OPTIONAL PRINTER-FILE
007500         ASSIGN TO "PRINTER"
007600         ORGANIZATION IS LINE SEQUENTIAL.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000     COPY "fdndl01.cbl".
008100     COPY "fdpko01.cbl".
008200
008300 FD  PRINTER-FILE
008400     LABEL RECORDS ARE STANDARD.
008500 01  PRINTER-RECORD                  PIC X(80).
008600
008700 WORKING-STORAGE SECTION.
008800* SWITCHES, FILE STATUS AND COUNTERS ARE ALL SINGLE, UNRELATED
008900* FIELDS - EACH STANDS ALONE AT THE 77 LEVEL RATHER THAN BEING
009000* GROUPED UNDER AN 01 THAT BUYS NOTHING (DL-078).
009100 77  FEED-AT-END              PIC X(01) VALUE "N".
009200     88  FEED-IS-AT-END              VALUE "Y".
009300     88  FEED-IS-NOT-AT-END          VALUE "N".
009400
009500 77  EVENT-OPEN-FLAG          PIC X(01) VALUE "N".
009600     88  PEAK-INTERVAL-IS-OPEN       VALUE "Y".
009700     88  PEAK-INTERVAL-IS-CLOSED     VALUE "N".
009800
009900 77  NDL-FILE-STATUS          PIC X(02) VALUE "00".
010000
010100 77  DEAL-COUNT               PIC 9(07) COMP VALUE ZERO.
010200 77  VALID-DEAL-COUNT         PIC 9(07) COMP VALUE ZERO.
010300 77  EVENT-COUNT              PIC 9(04) COMP VALUE ZERO.
010400 77  MAX-EVENTS               PIC 9(04) COMP VALUE 2000.
010500 77  OUTER-SUB                PIC 9(04) COMP VALUE ZERO.
010600 77  INNER-SUB                PIC 9(04) COMP VALUE ZERO.
010700 77  SCAN-SUB                 PIC 9(04) COMP VALUE ZERO.
010800 77  CURRENT-COUNT            PIC S9(05) COMP VALUE ZERO.
010900 77  BEST-COUNT               PIC S9(05) COMP VALUE ZERO.
011000 77  LINE-COUNT               PIC 9(03) COMP VALUE ZERO.
011100 77  PAGE-NUMBER              PIC 9(05) COMP VALUE ZERO.
011200
011300* EVENT TABLE - ONE ENTRY PER DEAL START OR END.  EVENT-TYPE-RANK
011400* IS 0 FOR AN END EVENT, 1 FOR A START EVENT, SO THAT SORTING
011500* ASCENDING ON (TIME, RANK) PLACES AN END BEFORE A START AT THE
011600* SAME TIME, PER THE SWEEP'S TIE-BREAK RULE.
011700 01  EVENT-TABLE.
011800     05  EVENT-ENTRY OCCURS 2000 TIMES.
011900         10  EVENT-TIME            PIC 9(04) COMP.
012000         10  EVENT-TYPE-RANK       PIC 9(01) COMP.
012100
012200 01  SWAP-AREA.
012300     05  SWAP-TIME                 PIC 9(04) COMP.
012400     05  SWAP-RANK                 PIC 9(01) COMP.
012500
012600 01  PEAK-START-HHMM               PIC 9(04) VALUE ZERO.
012700 01  PEAK-START-BREAKOUT REDEFINES PEAK-START-HHMM.
012800     05  PEAK-START-HH             PIC 9(02).
012900     05  PEAK-START-MM             PIC 9(02).
013000
013100 01  PEAK-END-HHMM                 PIC 9(04) VALUE ZERO.
013200 01  PEAK-END-BREAKOUT REDEFINES PEAK-END-HHMM.
013300     05  PEAK-END-HH               PIC 9(02).
013400     05  PEAK-END-MM               PIC 9(02).
013500
013600 77  PEAK-START-TEXT          PIC X(05) VALUE SPACES.
013700 77  PEAK-END-TEXT            PIC X(05) VALUE SPACES.
013800
013900* REPORT WORK AREAS - SINGLE-LINE RESULT REPORT.
014000 01  PEAK-REPORT-LINE.
014100     05  FILLER                        PIC X(13)
014200                                           VALUE "PEAK WINDOW ".
014300     05  PRINT-PEAK-START               PIC X(05).
014400     05  FILLER                        PIC X(04) VALUE " TO ".
014500     05  PRINT-PEAK-END                 PIC X(05).
014600     05  FILLER                        PIC X(03) VALUE " - ".
014700     05  PRINT-PEAK-CONCURRENT          PIC ZZ9.
014800     05  FILLER                        PIC X(17)
014900                                           VALUE " CONCURRENT DEALS".
015000     05  FILLER                        PIC X(30) VALUE SPACE.
015100
015200 01  PEAK-REPORT-LINE-BLANK-VIEW REDEFINES PEAK-REPORT-LINE
015300                                      PIC X(80).
015400
015500 01  TITLE-LINE.
015600     05  FILLER                       PIC X(20) VALUE SPACE.
015700     05  FILLER                       PIC X(20)
015800                                          VALUE "PEAK WINDOW REPORT".
015900     05  FILLER                       PIC X(15) VALUE SPACE.
016000     05  FILLER                       PIC X(5)  VALUE "PAGE:".
016100     05  FILLER                       PIC X(1)  VALUE SPACE.
016200     05  PRINT-PAGE-NUMBER            PIC ZZZZ9.
016300
016400 PROCEDURE DIVISION.
016500*-----------------------------------------------------------------
016600 0100-PROGRAM-BEGIN.
016700     PERFORM 0110-OPENING-PROCEDURE
016800     PERFORM 0900-MAIN-PROCESS
016900     PERFORM 0190-CLOSING-PROCEDURE
017000     GOBACK.
017100
017200 0110-OPENING-PROCEDURE.
017300     OPEN INPUT NORMALIZED-DEAL-FILE
017400     OPEN OUTPUT PEAK-WINDOW-OUTPUT
017500     OPEN OUTPUT PRINTER-FILE
017600     MOVE ZERO TO LINE-COUNT PAGE-NUMBER
017700     PERFORM 0910-START-NEW-PAGE THRU 0910-START-NEW-PAGE-EXIT.
017800
017900 0190-CLOSING-PROCEDURE.
018000     CLOSE NORMALIZED-DEAL-FILE
018100     CLOSE PEAK-WINDOW-OUTPUT
018200     CLOSE PRINTER-FILE.
018300*-----------------------------------------------------------------
018400 0900-MAIN-PROCESS.
018500     PERFORM 0200-LOAD-EVENT-TABLE
018600     IF VALID-DEAL-COUNT = ZERO
018700         PERFORM 0500-WRITE-EMPTY-PEAK-RECORD
018800     ELSE
018900         PERFORM 0300-SORT-EVENT-TABLE
019000         PERFORM 0400-SWEEP-EVENT-TABLE
019100         PERFORM 0450-FORMAT-PEAK-TIMES
019200         PERFORM 0600-WRITE-PEAK-WINDOW-RECORD
019300     END-IF
019400     PERFORM 0700-PRINT-PEAK-REPORT-LINE.
019500*-----------------------------------------------------------------
019600* 0200-LOAD-EVENT-TABLE - READS THE NORMALIZED-DEAL-FILE TO
019700* COMPLETION, DISCARDING ANY DEAL WHOSE START OR END TIME COULD
019800* NOT BE CONFIRMED, AND BUILDS ONE START/END PAIR PER SURVIVING
019900* DEAL.  MAX-EVENTS BOUNDS THE TABLE AT 2000 ENTRIES (1000
020000* DEALS) - A FEED LARGER THAN THAT IS NOT EXPECTED IN THIS
020100* SUBSYSTEM'S NIGHTLY VOLUME.
020200 0200-LOAD-EVENT-TABLE.
020300     MOVE "N" TO FEED-AT-END
020400     PERFORM 0210-READ-NORMALIZED-DEAL THRU
020500         0210-READ-NORMALIZED-DEAL-EXIT
020600     PERFORM 0220-EVALUATE-ONE-DEAL
020700         UNTIL FEED-IS-AT-END.
020800*-----------------------------------------------------------------
020900 0210-READ-NORMALIZED-DEAL.
021000     READ NORMALIZED-DEAL-FILE
021100         AT END
021200             MOVE "Y" TO FEED-AT-END
021300         NOT AT END
021400             ADD 1 TO DEAL-COUNT
021500     END-READ.
021600 0210-READ-NORMALIZED-DEAL-EXIT.
021700     EXIT.
021800*-----------------------------------------------------------------
021900 0220-EVALUATE-ONE-DEAL.
022000     IF NDL-START-IS-VALID AND NDL-END-IS-VALID
022100         AND EVENT-COUNT < MAX-EVENTS
022200         PERFORM 0230-ADD-EVENT-PAIR
022300         ADD 1 TO VALID-DEAL-COUNT
022400     END-IF
022500     PERFORM 0210-READ-NORMALIZED-DEAL THRU
022600         0210-READ-NORMALIZED-DEAL-EXIT.
022700*-----------------------------------------------------------------
022800 0230-ADD-EVENT-PAIR.
022900     ADD 1 TO EVENT-COUNT
023000     MOVE NDL-START-TIME (1:2) TO PEAK-START-HH
023100     MOVE NDL-START-TIME (4:2) TO PEAK-START-MM
023200     MOVE PEAK-START-HHMM TO EVENT-TIME (EVENT-COUNT)
023300     MOVE 1 TO EVENT-TYPE-RANK (EVENT-COUNT)
023400
023500     ADD 1 TO EVENT-COUNT
023600     MOVE NDL-END-TIME (1:2) TO PEAK-END-HH
023700     MOVE NDL-END-TIME (4:2) TO PEAK-END-MM
023800     MOVE PEAK-END-HHMM TO EVENT-TIME (EVENT-COUNT)
023900     MOVE ZERO TO EVENT-TYPE-RANK (EVENT-COUNT).
024000*-----------------------------------------------------------------
024100* 0300-SORT-EVENT-TABLE - PLAIN INSERTION SORT ASCENDING ON
024200* (EVENT-TIME, EVENT-TYPE-RANK) - NO SORT VERB, THIS TABLE
024300* IS NEVER LARGE ENOUGH TO WARRANT ONE.
024400 0300-SORT-EVENT-TABLE.
024500     PERFORM 0305-INSERT-ONE-EVENT
024600         VARYING OUTER-SUB FROM 2 BY 1
024700         UNTIL OUTER-SUB > EVENT-COUNT.
024800*-----------------------------------------------------------------
024900 0305-INSERT-ONE-EVENT.
025000     MOVE EVENT-TIME (OUTER-SUB) TO SWAP-TIME
025100     MOVE EVENT-TYPE-RANK (OUTER-SUB) TO SWAP-RANK
025200     MOVE OUTER-SUB TO INNER-SUB
025300     PERFORM 0310-SHIFT-EVENTS-RIGHT
025400         UNTIL INNER-SUB = 1
025500         OR NOT (EVENT-TIME (INNER-SUB - 1) > SWAP-TIME
025600             OR (EVENT-TIME (INNER-SUB - 1) = SWAP-TIME
025700                 AND EVENT-TYPE-RANK (INNER-SUB - 1)
025800                     > SWAP-RANK))
025900     MOVE SWAP-TIME TO EVENT-TIME (INNER-SUB)
026000     MOVE SWAP-RANK TO EVENT-TYPE-RANK (INNER-SUB).
026100*-----------------------------------------------------------------
026200 0310-SHIFT-EVENTS-RIGHT.
026300     MOVE EVENT-TIME (INNER-SUB - 1)
026400         TO EVENT-TIME (INNER-SUB)
026500     MOVE EVENT-TYPE-RANK (INNER-SUB - 1)
026600         TO EVENT-TYPE-RANK (INNER-SUB)
026700     SUBTRACT 1 FROM INNER-SUB.
026800*-----------------------------------------------------------------
026900* 0400-SWEEP-EVENT-TABLE - +1 ON A START EVENT, -1 ON AN END
027000* EVENT.  WHEN THE RUNNING COUNT STRICTLY EXCEEDS THE BEST COUNT
027100* SEEN SO FAR, THIS EVENT'S TIME OPENS A NEW CANDIDATE PEAK
027200* WINDOW; THE NEXT EVENT AT WHICH THE COUNT FALLS BACK TO OR
027300* BELOW THE (NEW) BEST CLOSES IT.  A LATER RUN OF EVENTS THAT
027400* STRICTLY EXCEEDS THE BEST AGAIN REPLACES THE CANDIDATE, SO THE
027500* WINDOW LEFT STANDING AT THE END OF THE SWEEP IS THE EARLIEST
027600* INTERVAL THAT REACHES THE OVERALL MAXIMUM.
027700 0400-SWEEP-EVENT-TABLE.
027800     MOVE ZERO TO CURRENT-COUNT BEST-COUNT
027900     MOVE "N" TO EVENT-OPEN-FLAG
028000     PERFORM 0410-APPLY-ONE-EVENT
028100         VARYING SCAN-SUB FROM 1 BY 1
028200         UNTIL SCAN-SUB > EVENT-COUNT.
028300*-----------------------------------------------------------------
028400 0410-APPLY-ONE-EVENT.
028500     IF EVENT-TYPE-RANK (SCAN-SUB) = 1
028600         ADD 1 TO CURRENT-COUNT
028700     ELSE
028800         SUBTRACT 1 FROM CURRENT-COUNT
028900     END-IF
029000     IF CURRENT-COUNT > BEST-COUNT
029100         MOVE CURRENT-COUNT TO BEST-COUNT
029200         MOVE EVENT-TIME (SCAN-SUB) TO PEAK-START-HHMM
029300         MOVE "Y" TO EVENT-OPEN-FLAG
029400     ELSE
029500         IF PEAK-INTERVAL-IS-OPEN
029600             MOVE EVENT-TIME (SCAN-SUB) TO PEAK-END-HHMM
029700             MOVE "N" TO EVENT-OPEN-FLAG
029800         END-IF
029900     END-IF.
030000*-----------------------------------------------------------------
030100 0450-FORMAT-PEAK-TIMES.
030200     MOVE SPACES TO PEAK-START-TEXT PEAK-END-TEXT
030300     MOVE PEAK-START-HH TO PEAK-START-TEXT (1:2)
030400     MOVE ":" TO PEAK-START-TEXT (3:1)
030500     MOVE PEAK-START-MM TO PEAK-START-TEXT (4:2)
030600     MOVE PEAK-END-HH TO PEAK-END-TEXT (1:2)
030700     MOVE ":" TO PEAK-END-TEXT (3:1)
030800     MOVE PEAK-END-MM TO PEAK-END-TEXT (4:2).
030900*-----------------------------------------------------------------
031000 0500-WRITE-EMPTY-PEAK-RECORD.
031100     MOVE SPACES TO PEAK-START-TEXT PEAK-END-TEXT
031200     MOVE ZERO TO BEST-COUNT
031300     MOVE SPACES TO PKO-PEAK-START PKO-PEAK-END
031400     MOVE ZERO TO PKO-PEAK-CONCURRENT
031500     WRITE PEAK-WINDOW-OUTPUT-RECORD.
031600*-----------------------------------------------------------------
031700 0600-WRITE-PEAK-WINDOW-RECORD.
031800     MOVE PEAK-START-TEXT TO PKO-PEAK-START
031900     MOVE PEAK-END-TEXT   TO PKO-PEAK-END
032000     MOVE BEST-COUNT      TO PKO-PEAK-CONCURRENT
032100     WRITE PEAK-WINDOW-OUTPUT-RECORD.
032200*-----------------------------------------------------------------
032300 0700-PRINT-PEAK-REPORT-LINE.
032400     MOVE SPACES TO PEAK-REPORT-LINE-BLANK-VIEW
032500     MOVE PEAK-START-TEXT      TO PRINT-PEAK-START
032600     MOVE PEAK-END-TEXT        TO PRINT-PEAK-END
032700     MOVE BEST-COUNT           TO PRINT-PEAK-CONCURRENT
032800     MOVE PEAK-REPORT-LINE        TO PRINTER-RECORD
032900     PERFORM 0940-WRITE-TO-PRINTER THRU 0940-WRITE-TO-PRINTER-EXIT.
033000*-----------------------------------------------------------------
033100* PAGE-HELPER PARAGRAPHS 0910/0940 CARRY THEIR OWN -EXIT SO
033200* CALLERS INVOKE THEM AS A RANGE (THRU) RATHER THAN AS A BARE
033300* SINGLE PARAGRAPH - SAME CONVENTION AS THE EDIT PARAGRAPHS
033400* ABOVE (DL-078).
033500 0910-START-NEW-PAGE.
033600     ADD 1 TO PAGE-NUMBER
033700     MOVE PAGE-NUMBER TO PRINT-PAGE-NUMBER
033800     MOVE TITLE-LINE TO PRINTER-RECORD
033900     PERFORM 0940-WRITE-TO-PRINTER THRU 0940-WRITE-TO-PRINTER-EXIT
034000     MOVE SPACE TO PRINTER-RECORD
034100     PERFORM 0940-WRITE-TO-PRINTER THRU 0940-WRITE-TO-PRINTER-EXIT.
034200 0910-START-NEW-PAGE-EXIT.
034300     EXIT.
034400*-----------------------------------------------------------------
034500 0940-WRITE-TO-PRINTER.
034600     WRITE PRINTER-RECORD BEFORE ADVANCING 1
034700     ADD 1 TO LINE-COUNT.
034800 0940-WRITE-TO-PRINTER-EXIT.
034900     EXIT.
035000*-----------------------------------------------------------------
035100 PROGRAM-DONE.
035200     STOP RUN.
