000100*=================================================================
000200* FDACO01 - FD AND RECORD LAYOUT FOR THE ACTIVE-DEALS-OUTPUT
000300* EXTRACT.  ONE RECORD PER DEAL SELECTED BY DLACTV01 AS ACTIVE
000400* AT THE REQUESTED TIME-OF-DAY.
000500*=================================================================
000600 FD  ACTIVE-DEALS-OUTPUT
000700     LABEL RECORDS ARE STANDARD.
000800 01  ACTIVE-DEAL-OUTPUT-RECORD.
000900     05  ACO-REST-OBJECT-ID       PIC X(36).
001000     05  ACO-REST-NAME            PIC X(60).
001100     05  ACO-REST-ADDRESS-1       PIC X(60).
001200     05  ACO-REST-SUBURB          PIC X(40).
001300     05  ACO-REST-OPEN            PIC X(05).
001400     05  ACO-REST-CLOSE           PIC X(05).
001500     05  ACO-DEAL-OBJECT-ID       PIC X(36).
001600     05  ACO-DISCOUNT             PIC 9(03).
001700     05  ACO-DINE-IN              PIC X(01).
001800     05  ACO-LIGHTNING            PIC X(01).
001900     05  ACO-QTY-LEFT             PIC 9(04).
002000     05  FILLER                      PIC X(20).
