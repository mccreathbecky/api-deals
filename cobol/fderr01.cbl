000100*=================================================================
000200* FDERR01 - FD AND RECORD LAYOUT FOR THE ERROR-OUTPUT FILE.
000300*=================================================================
000400 FD  ERROR-OUTPUT
000500     LABEL RECORDS ARE STANDARD.
000600 01  ERROR-OUTPUT-RECORD.
000700     05  ERR-CODE                 PIC X(20).
000800     05  ERR-MESSAGE              PIC X(120).
000900     05  ERR-CONTEXT-ID           PIC X(36).
001000     05  FILLER                      PIC X(10).
