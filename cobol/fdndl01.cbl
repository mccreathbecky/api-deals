000100*=================================================================
000200* FDNDL01 - FD AND RECORD LAYOUT FOR THE NORMALIZED-DEAL WORK
000300* FILE.  ONE RECORD PER (RESTAURANT, DEAL) PAIR, CARRYING THE
000400* RESTAURANT FIELDS FLATTENED ONTO THE DEAL'S OWN FIELDS, TIMES
000500* ALREADY CONVERTED TO 24-HOUR HH:MM, AND THE TWO FLAGS AND TWO
000600* COUNTS ALREADY COERCED TO TYPED FORM.  A NULL/UNPARSEABLE TIME
000700* COMES THROUGH AS SPACES WITH ITS "-VALID" BYTE SET TO "N".
000800*=================================================================
000900 FD  NORMALIZED-DEAL-FILE
001000     LABEL RECORDS ARE STANDARD.
001100 01  NORMALIZED-DEAL-RECORD.
001200     05  NDL-REST-OBJECT-ID       PIC X(36).
001300     05  NDL-REST-NAME            PIC X(60).
001400     05  NDL-REST-ADDRESS-1       PIC X(60).
001500     05  NDL-REST-SUBURB          PIC X(40).
001600     05  NDL-REST-OPEN            PIC X(05).
001700     05  NDL-REST-CLOSE           PIC X(05).
001800     05  NDL-DEAL-OBJECT-ID       PIC X(36).
001900     05  NDL-DISCOUNT             PIC 9(03).
002000     05  NDL-DINE-IN              PIC X(01).
002100     05  NDL-LIGHTNING            PIC X(01).
002200     05  NDL-START-TIME           PIC X(05).
002300     05  NDL-START-TIME-VALID     PIC X(01).
002400         88  NDL-START-IS-VALID       VALUE "Y".
002500         88  NDL-START-IS-NULL        VALUE "N".
002600     05  NDL-END-TIME             PIC X(05).
002700     05  NDL-END-TIME-VALID       PIC X(01).
002800         88  NDL-END-IS-VALID         VALUE "Y".
002900         88  NDL-END-IS-NULL          VALUE "N".
003000     05  NDL-QTY-LEFT             PIC 9(04).
003100     05  FILLER                      PIC X(20).
