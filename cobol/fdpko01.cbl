000100*=================================================================
000200* FDPKO01 - FD AND RECORD LAYOUT FOR THE PEAK-WINDOW-OUTPUT
000300* FILE.  A SINGLE RECORD GIVING THE BUSIEST TIME-OF-DAY WINDOW
000400* AND HOW MANY DEALS WERE SIMULTANEOUSLY ACTIVE IN IT.
000500*=================================================================
000600 FD  PEAK-WINDOW-OUTPUT
000700     LABEL RECORDS ARE STANDARD.
000800 01  PEAK-WINDOW-OUTPUT-RECORD.
000900     05  PKO-PEAK-START           PIC X(05).
001000     05  PKO-PEAK-END              PIC X(05).
001100     05  PKO-PEAK-CONCURRENT      PIC 9(03).
001200     05  FILLER                      PIC X(20).
