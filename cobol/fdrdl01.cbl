000100*=================================================================
000200* FDRDL01 - FD AND RECORD LAYOUT FOR THE NIGHTLY RESTAURANT/DEAL
000300* FEED.  ONE RESTAURANT "HEADER" LINE IS FOLLOWED BY REST-DEAL-
000400* COUNT DEAL "DETAIL" LINES, REPEATED FOR EVERY RESTAURANT
000500* IN THE FEED.  THE TWO LAYOUTS SHARE ONE PHYSICAL SLOT SO THE
000600* CALLER JUST MOVES THE RAW LINE AND LOOKS AT WHICHEVER VIEW
000700* MATCHES WHAT IT IS CURRENTLY EXPECTING TO READ.
000800*=================================================================
000900 FD  RESTAURANT-DEAL-FEED
001000     LABEL RECORDS ARE STANDARD.
001100 01  RESTAURANT-DETAIL-RECORD.
001200     05  REST-OBJECT-ID           PIC X(36).
001300     05  REST-NAME                PIC X(60).
001400     05  REST-ADDRESS-1           PIC X(60).
001500     05  REST-SUBURB              PIC X(40).
001600     05  REST-OPEN-TIME           PIC X(08).
001700     05  REST-CLOSE-TIME          PIC X(08).
001800     05  REST-DEAL-COUNT          PIC 9(02).
001900     05  FILLER                      PIC X(06).
002000
002100 01  DEAL-DETAIL-RECORD REDEFINES RESTAURANT-DETAIL-RECORD.
002200     05  DEAL-PARENT-ID           PIC X(36).
002300     05  DEAL-OBJECT-ID           PIC X(36).
002400     05  DEAL-DISCOUNT-PCT        PIC X(03).
002500     05  DEAL-DINE-IN-FLAG        PIC X(05).
002600     05  DEAL-LIGHTNING-FLAG      PIC X(05).
002700     05  DEAL-START-TIME          PIC X(08).
002800     05  DEAL-END-TIME            PIC X(08).
002900     05  DEAL-QTY-LEFT            PIC X(04).
003000     05  FILLER                      PIC X(115).
