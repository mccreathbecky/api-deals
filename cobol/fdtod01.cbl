000100*=================================================================
000200* FDTOD01 - FD AND RECORD LAYOUT FOR THE TIME-OF-DAY PARAMETER
000300* CARD.
000400*=================================================================
000500 FD  TOD-PARM-FILE
000600     LABEL RECORDS ARE STANDARD.
000700 01  TOD-PARM-RECORD.
000800     05  TOD-TIME-OF-DAY          PIC X(05).
000900     05  FILLER                      PIC X(75).
