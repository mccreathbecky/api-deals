000100*=================================================================
000200* SLACO01 - FILE-CONTROL FRAGMENT FOR THE ACTIVE-DEALS-OUTPUT
000300* EXTRACT WRITTEN BY DLACTV01.
000400*=================================================================
000500     SELECT ACTIVE-DEALS-OUTPUT
000600         ASSIGN TO "ACTVOUT"
000700         ORGANIZATION IS LINE SEQUENTIAL.
