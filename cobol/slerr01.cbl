000100*=================================================================
000200* SLERR01 - FILE-CONTROL FRAGMENT FOR THE ERROR-OUTPUT FILE.
000300* ONE RECORD PER REJECTED REQUEST OR RECORD A DEALS SUBSYSTEM
000400* PROGRAM COULD NOT PROCESS.
000500*=================================================================
000600     SELECT ERROR-OUTPUT
000700         ASSIGN TO "ERROUT"
000800         ORGANIZATION IS LINE SEQUENTIAL.
