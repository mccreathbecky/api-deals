000100*=================================================================
000200* SLNDL01 - FILE-CONTROL FRAGMENT FOR THE NORMALIZED-DEAL WORK
000300* FILE.  THIS FILE IS INTERNAL TO THE DEALS SUBSYSTEM - DLNORM01
000400* BUILDS IT AND DLACTV01/DLPEAK01 CONSUME IT.  NOT AN EXTERNAL
000500* DELIVERABLE.
000600*=================================================================
000700     SELECT NORMALIZED-DEAL-FILE
000800         ASSIGN TO "NORMDEAL"
000900         ORGANIZATION IS LINE SEQUENTIAL
001000         FILE STATUS IS NDL-FILE-STATUS.
