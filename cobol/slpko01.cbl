000100*=================================================================
000200* SLPKO01 - FILE-CONTROL FRAGMENT FOR THE PEAK-WINDOW-OUTPUT
000300* RESULT WRITTEN BY DLPEAK01.
000400*=================================================================
000500     SELECT PEAK-WINDOW-OUTPUT
000600         ASSIGN TO "PEAKOUT"
000700         ORGANIZATION IS LINE SEQUENTIAL.
