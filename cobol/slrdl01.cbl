000100*=================================================================
000200* SLRDL01 - FILE-CONTROL FRAGMENT FOR THE NIGHTLY RESTAURANT/
000300* DEAL FEED.  COPY THIS MEMBER INTO FILE-CONTROL WHEREVER THE
000400* FEED IS READ.
000500*=================================================================
000600     SELECT RESTAURANT-DEAL-FEED
000700         ASSIGN TO "RESTDEAL"
000800         ORGANIZATION IS LINE SEQUENTIAL.
