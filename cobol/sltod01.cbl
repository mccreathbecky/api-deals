000100*=================================================================
000200* SLTOD01 - FILE-CONTROL FRAGMENT FOR THE TIME-OF-DAY PARAMETER
000300* CARD READ BY DLACTV01.  ONE 80-BYTE CONTROL CARD CARRYING THE
000400* REQUESTED TIME-OF-DAY IN COLUMNS 1-5.
000500*=================================================================
000600     SELECT TOD-PARM-FILE
000700         ASSIGN TO "TODPARM"
000800         ORGANIZATION IS LINE SEQUENTIAL.
